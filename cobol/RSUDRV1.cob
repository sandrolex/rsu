000100*****************************************************************
000200* PROGRAMME RSUDRV1                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE PROGRAMME EST LE PILOTE DU BATCH DE CALCUL DE L'IMPOT DE   *
000600* CESSION DES ACTIONS GRATUITES (RSU). IL LIT LE FICHIER DES    *
000700* SCENARIOS DE CESSION (SALE-SCENARIO), APPELLE LA CALCULETTE   *
000800* RSUCLC1 POUR CHAQUE SCENARIO, PRODUIT LE FICHIER RESULTAT     *
000900* (SALE-RESULT) ET LE LISTING DE CONTROLE (SALE-REPORT) AVEC    *
001000* LES TOTAUX DE FIN DE TRAITEMENT.                              *
001100*                                                                *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    RSUDRV1.
001500 AUTHOR.        F. DURAND.
001600 INSTALLATION.  DSI - CENTRE DE CALCUL RSU.
001700 DATE-WRITTEN.  05/02/2025.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIEL - USAGE INTERNE DSI.
002000*****************************************************************
002100* HISTORIQUE DES MODIFICATIONS                                  *
002200* -----------------------------                                 *
002300* 05/02/25 FDU TM-25118 CREATION INITIALE DU PILOTE - OUVERTURE  *
002400*                       DES TROIS FICHIERS ET BOUCLE DE LECTURE *
002500* 10/02/25 FDU TM-25118 APPEL DE LA CALCULETTE RSUCLC1 ET        *
002600*                       ECRITURE DE L'ARTICLE SALE-RESULT        *
002700* 21/02/25 FDU TM-25118 LISTING DE CONTROLE (ENTETE, DETAIL,     *
002800*                       TOTAL GENERAL) - DEMANDE DU CONTROLE DE  *
002900*                       GESTION POUR LE SUIVI DES CESSIONS RSU   *
003000* 26/02/25 FDU TM-25118 CUMUL DES ACCUMULATEURS DE RUN EN COMP-3 *
003100*                       REMPLACE PAR COMP (NORME DSI - PAS DE    *
003200*                       ZONES PACKED DANS CE SOUS-SYSTEME)       *
003300* 03/2025  PLE TM-25144 REVUE DE CODE - AJOUT DU TEST FILE       *
003400*                       STATUS APRES CHAQUE OPEN/CLOSE           *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-3090.
003900 OBJECT-COMPUTER.   IBM-3090.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS W-TRACE-DEMANDEE
004300            OFF STATUS IS W-TRACE-NON-DEMANDEE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT  SALE-SCENARIO  ASSIGN  TO  SALSCN
004700                             ORGANIZATION LINE SEQUENTIAL
004800                             FILE STATUS  FS-SALSCN.
004900     SELECT  SALE-RESULT    ASSIGN  TO  SALRES
005000                             ORGANIZATION LINE SEQUENTIAL
005100                             FILE STATUS  FS-SALRES.
005200     SELECT  SALE-REPORT    ASSIGN  TO  SALRPT
005300                             ORGANIZATION LINE SEQUENTIAL
005400                             FILE STATUS  FS-SALRPT.
005500
005600*****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SALE-SCENARIO
006000     RECORD CONTAINS 80 CHARACTERS
006100     DATA RECORD SCN-ENREG-FICHIER.
006200 01  SCN-ENREG-FICHIER          PIC X(80).
006300
006400 FD  SALE-RESULT
006500     RECORD CONTAINS 175 CHARACTERS
006600     DATA RECORD RES-ENREG-FICHIER.
006700 01  RES-ENREG-FICHIER          PIC X(175).
006800
006900 FD  SALE-REPORT
007000     RECORD CONTAINS 132 CHARACTERS
007100     DATA RECORD RPT-ENREG-FICHIER.
007200 01  RPT-ENREG-FICHIER          PIC X(132).
007300
007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007700 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
007800-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
007900-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
008000
008100 01  VERSION                PIC X(23)
008200                             VALUE 'RSUDRV1 04 DU 03/03/25'.
008300
008400* FANION DE TRACE (COMMUTATEUR UPSI-0 DE LA CARTE JCL)
008500 01  W-TRACE-SW             PIC X(01) VALUE 'N'.
008600     88  W-TRACE-DEMANDEE       VALUE 'O'.
008700     88  W-TRACE-NON-DEMANDEE   VALUE 'N'.
008800
008900* ZONES FILE STATUS
009000 01  W-ZONE-FILE-STATUS.
009100     05  FS-SALSCN          PIC X(02).
009200         88  FS-SALSCN-OK       VALUE '00'.
009300     05  FS-SALRES          PIC X(02).
009400         88  FS-SALRES-OK       VALUE '00'.
009500     05  FS-SALRPT          PIC X(02).
009600         88  FS-SALRPT-OK       VALUE '00'.
009700     05  FILLER             PIC X(02).
009800
009900* FANION DE FIN DE FICHIER
010000 01  W-FANION-FIN-FICHIER   PIC X(01) VALUE 'N'.
010100     88  W-FIN-FICHIER          VALUE 'O'.
010200     88  W-PAS-FIN-FICHIER      VALUE 'N'.
010300
010400* COMPTEURS ET ACCUMULATEURS DU RUN (REGLE DE GESTION 8 DU BATCH)
010500 01  W-ZONE-ACCUMULATEURS.
010600     05  W-NB-SCENARIOS-LUS     PIC S9(07) COMP VALUE ZERO.
010700     05  W-CUMUL-GROSS-PROCEED  PIC S9(13)V99 VALUE ZERO.
010800     05  W-CUMUL-TOTAL-TAXES    PIC S9(13)V99 VALUE ZERO.
010900     05  W-CUMUL-NET-IN-POCKET  PIC S9(13)V99 VALUE ZERO.
011000     05  FILLER                 PIC X(02).
011100 01  W-CUMUL-GROSS-PROCEED-R REDEFINES W-CUMUL-GROSS-PROCEED.
011200     05  W-CUMUL-GP-SIGNE       PIC S9(01).
011300     05  W-CUMUL-GP-VALEUR      PIC 9(12)V99.
011400 01  W-CUMUL-TOTAL-TAXES-R REDEFINES W-CUMUL-TOTAL-TAXES.
011500     05  W-CUMUL-TT-SIGNE       PIC S9(01).
011600     05  W-CUMUL-TT-VALEUR      PIC 9(12)V99.
011700 01  W-CUMUL-NET-IN-POCKET-R REDEFINES W-CUMUL-NET-IN-POCKET.
011800     05  W-CUMUL-NP-SIGNE       PIC S9(01).
011900     05  W-CUMUL-NP-VALEUR      PIC 9(12)V99.
012000
012100* ZONES D'APPEL DE LA CALCULETTE RSUCLC1
012200 01  W-ZONE-APPEL-RSUCLC1.
012300     05  LK-SCN-REC             PIC X(80).
012400     05  LK-RES-REC             PIC X(175).
012500     05  LK-CR                  PIC 99.
012600     05  LK-RC                  PIC 99.
012700     05  FILLER                 PIC X(02).
012800
012900* VUE DE TRAVAIL DU SCENARIO EN COURS - SERT A ALIMENTER LE
013000* DETAIL DU LISTING A PARTIR DES CHAMPS NOMMES (REGIME, ETC)
013100     COPY XSALSCN.
013200
013300* VUE DE TRAVAIL DU RESULTAT DE CALCUL - SERT A ALIMENTER LE
013400* DETAIL DU LISTING DIRECTEMENT A PARTIR DES CHAMPS NOMMES
013500     COPY XSALRES.
013600
013700* LIGNES DU LISTING DE CONTROLE
013800     COPY XSALRPT.
013900
014000*****************************************************************
014100 PROCEDURE DIVISION.
014200*=================================================================
014300
014400 0000-PROGRAMME.
014500     PERFORM 0100-INITIALISATION   THRU 0100-EXIT
014600     PERFORM 0200-TRAITE-SCENARIO  THRU 0200-EXIT
014700         UNTIL W-FIN-FICHIER
014800     PERFORM 0300-FIN-TRAITEMENT   THRU 0300-EXIT
014900     STOP RUN
015000     .
015100
015200*-----------------------------------------------------------------
015300* BATCH FLOW ETAPE 1 - OUVERTURE DES FICHIERS ET INITIALISATION
015400* DES ACCUMULATEURS DE RUN.
015500*-----------------------------------------------------------------
015600 0100-INITIALISATION.
015700     MOVE ZERO TO W-NB-SCENARIOS-LUS
015800     MOVE ZERO TO W-CUMUL-GROSS-PROCEED
015900                  W-CUMUL-TOTAL-TAXES
016000                  W-CUMUL-NET-IN-POCKET
016100     OPEN INPUT  SALE-SCENARIO
016200     IF NOT FS-SALSCN-OK
016300         DISPLAY 'RSUDRV1 - ANOMALIE OUVERTURE SALSCN FS='
016400                 FS-SALSCN
016500         SET W-FIN-FICHIER TO TRUE
016600         GO TO 0100-EXIT
016700     END-IF
016800     OPEN OUTPUT SALE-RESULT
016900     IF NOT FS-SALRES-OK
017000         DISPLAY 'RSUDRV1 - ANOMALIE OUVERTURE SALRES FS='
017100                 FS-SALRES
017200         SET W-FIN-FICHIER TO TRUE
017300         GO TO 0100-EXIT
017400     END-IF
017500     OPEN OUTPUT SALE-REPORT
017600     IF NOT FS-SALRPT-OK
017700         DISPLAY 'RSUDRV1 - ANOMALIE OUVERTURE SALRPT FS='
017800                 FS-SALRPT
017900         SET W-FIN-FICHIER TO TRUE
018000         GO TO 0100-EXIT
018100     END-IF
018200     PERFORM 0150-IMPRIME-ENTETE  THRU 0150-EXIT
018300     PERFORM 0110-LECTURE-SCENARIO THRU 0110-EXIT
018400     .
018500 0100-EXIT.
018600     EXIT.
018700
018800*-----------------------------------------------------------------
018900* LECTURE D'UN ARTICLE SALE-SCENARIO (LECTURE D'AVANCE).
019000*-----------------------------------------------------------------
019100 0110-LECTURE-SCENARIO.
019200     READ SALE-SCENARIO
019300         AT END
019400             SET W-FIN-FICHIER TO TRUE
019500         NOT AT END
019600             ADD 1 TO W-NB-SCENARIOS-LUS
019700     END-READ
019800     .
019900 0110-EXIT.
020000     EXIT.
020100
020200*-----------------------------------------------------------------
020300* IMPRESSION DE L'ENTETE DU LISTING DE CONTROLE (UNE SEULE FOIS,
020400* EN DEBUT DE TRAITEMENT - PAS DE RUPTURE NI DE SAUT DE PAGE
020500* DANS CE LISTING).
020600*-----------------------------------------------------------------
020700 0150-IMPRIME-ENTETE.
020800     WRITE RPT-ENREG-FICHIER FROM RPT-LIGNE-ENTETE-1
020900         AFTER ADVANCING PAGE
021000     WRITE RPT-ENREG-FICHIER FROM RPT-LIGNE-ENTETE-2
021100         AFTER ADVANCING 2 LINES
021200     .
021300 0150-EXIT.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700* BATCH FLOW ETAPE 2 - TRAITEMENT D'UN SCENARIO : APPEL DE LA
021800* CALCULETTE, ECRITURE DE L'ARTICLE RESULTAT, CUMUL DES
021900* ACCUMULATEURS DE RUN, IMPRESSION DE LA LIGNE DE DETAIL, PUIS
022000* LECTURE DE L'ARTICLE SUIVANT.
022100*-----------------------------------------------------------------
022200 0200-TRAITE-SCENARIO.
022300     MOVE SCN-ENREG-FICHIER TO LK-SCN-REC
022400     MOVE SCN-ENREG-FICHIER TO SCN-SALE-SCENARIO-REC
022500     CALL 'RSUCLC1' USING LK-SCN-REC LK-RES-REC LK-CR LK-RC
022600     IF LK-CR NOT = ZERO
022700         DISPLAY 'RSUDRV1 - ANOMALIE CALCULETTE CR=' LK-CR
022800                 ' RC=' LK-RC
022900     END-IF
023000     MOVE LK-RES-REC TO RES-ENREG-FICHIER
023100     MOVE LK-RES-REC TO RES-SALE-RESULT-REC
023200     WRITE RES-ENREG-FICHIER
023300     ADD RES-GROSS-PROCEED  TO W-CUMUL-GROSS-PROCEED
023400     ADD RES-TOTAL-TAXES    TO W-CUMUL-TOTAL-TAXES
023500     ADD RES-NET-IN-POCKET  TO W-CUMUL-NET-IN-POCKET
023600     PERFORM 0250-IMPRIME-DETAIL THRU 0250-EXIT
023700     PERFORM 0110-LECTURE-SCENARIO THRU 0110-EXIT
023800     .
023900 0200-EXIT.
024000     EXIT.
024100
024200*-----------------------------------------------------------------
024300* IMPRESSION DE LA LIGNE DE DETAIL CORRESPONDANT AU SCENARIO
024400* QUI VIENT D'ETRE TRAITE.
024500*-----------------------------------------------------------------
024600 0250-IMPRIME-DETAIL.
024700     MOVE RES-SCENARIO-ID        TO RPT-D-SCENARIO-ID
024800     MOVE SCN-REGIME-CODE        TO RPT-D-REGIME-CODE
024900     MOVE RES-YEARS-HELD         TO RPT-D-YEARS-HELD
025000     MOVE RES-GROSS-PROCEED      TO RPT-D-GROSS-PROCEED
025100     MOVE RES-ACQ-GAIN           TO RPT-D-ACQ-GAIN
025200     MOVE RES-CAPITAL-GAIN       TO RPT-D-CAPITAL-GAIN
025300     MOVE RES-TOTAL-TAXES        TO RPT-D-TOTAL-TAXES
025400     MOVE RES-NET-IN-POCKET      TO RPT-D-NET-IN-POCKET
025500     MOVE RES-EFFECTIVE-TAX-RATE TO RPT-D-EFFECTIVE-RATE
025600     WRITE RPT-ENREG-FICHIER FROM RPT-LIGNE-DETAIL
025700         AFTER ADVANCING 1 LINE
025800     .
025900 0250-EXIT.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300* BATCH FLOW ETAPE 3 - LIGNE DE TOTAL GENERAL ET FERMETURE DES
026400* FICHIERS. PAS DE RUPTURE DE NIVEAU DANS CE LISTING - TOTAL
026500* UNIQUE PORTANT SUR L'ENSEMBLE DU FICHIER.
026600*-----------------------------------------------------------------
026700 0300-FIN-TRAITEMENT.
026800     MOVE W-NB-SCENARIOS-LUS    TO RPT-T-NB-ENREG
026900     MOVE W-CUMUL-GROSS-PROCEED TO RPT-T-GROSS-PROCEED
027000     MOVE W-CUMUL-TOTAL-TAXES   TO RPT-T-TOTAL-TAXES
027100     MOVE W-CUMUL-NET-IN-POCKET TO RPT-T-NET-IN-POCKET
027200     WRITE RPT-ENREG-FICHIER FROM RPT-LIGNE-TOTAL
027300         AFTER ADVANCING 2 LINES
027400     CLOSE SALE-SCENARIO SALE-RESULT SALE-REPORT
027500     IF W-TRACE-DEMANDEE
027600         DISPLAY 'RSUDRV1 - FIN DE TRAITEMENT - '
027700                 W-NB-SCENARIOS-LUS ' SCENARIOS TRAITES'
027800     END-IF
027900     .
028000 0300-EXIT.
028100     EXIT.
028200
028300 END PROGRAM RSUDRV1.
