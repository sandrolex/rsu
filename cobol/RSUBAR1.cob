000100*****************************************************************
000200* PROGRAMME RSUBAR1                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DU BAREME PROGRESSIF DE   *
000600* L'IMPOT SUR LE REVENU (IR) UTILISEE PAR LA CALCULETTE DE      *
000700* L'IMPOT DE CESSION RSU (RSUCLC1). IL REND, POUR UN REVENU     *
000800* DONNE, L'IMPOT PROGRESSIF CORRESPONDANT (SOMME TRANCHE PAR    *
000900* TRANCHE) AINSI QUE LE TAUX MARGINAL D'IMPOSITION (TMI)        *
001000* APPLICABLE A CE REVENU.                                       *
001100*                                                                *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    RSUBAR1.
001500 AUTHOR.        F. DURAND.
001600 INSTALLATION.  DSI - CENTRE DE CALCUL RSU.
001700 DATE-WRITTEN.  06/02/2025.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIEL - USAGE INTERNE DSI.
002000*****************************************************************
002100* HISTORIQUE DES MODIFICATIONS                                  *
002200* -----------------------------                                 *
002300* 06/02/25 FDU TM-25118 CREATION INITIALE - BAREME IR 2025,      *
002400*                       SOUS-PROGRAMME APPELE PAR RSUCLC1        *
002500*                       POUR LE CAS INCOME-FLAG = 'I'            *
002600* 11/02/25 FDU TM-25118 AJOUT DU CALCUL DE LA TRANCHE MARGINALE  *
002700*                       (TMI) - REGLE DE GESTION 9 DE LA         *
002800*                       CALCULETTE RSU                          *
002900* 19/02/25 FDU TM-25118 PASSAGE DU COMMUTATEUR DE TRACE UPSI-0   *
003000*                       POUR LE SUIVI DES TRANCHES EN RECETTE    *
003100* 03/2025  PLE TM-25144 REVUE DE CODE - AUCUNE ANOMALIE          *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-3090.
003600 OBJECT-COMPUTER.   IBM-3090.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS W-TRACE-DEMANDEE
003900            OFF STATUS IS W-TRACE-NON-DEMANDEE.
004000
004100*****************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
004600-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
004700-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
004800
004900 01  VERSION                PIC X(23)
005000                             VALUE 'RSUBAR1 02 DU 19/02/25'.
005100
005200* BAREME IR DE L'ANNEE EN COURS (TABLE A REFRAPPER CHAQUE ANNEE)
005300     COPY XTMIBAR.
005400
005500* ZONES DE TRAVAIL DU CUMUL PROGRESSIF
005600 01  W-IDX                  PIC S9(04) COMP VALUE ZERO.
005700 01  W-TRANCHE-HAUTE        PIC 9(09)V99 VALUE ZERO.
005800 01  W-TRANCHE-HAUTE-R REDEFINES W-TRANCHE-HAUTE.
005900     05  W-TRANCHE-HT-ENT   PIC 9(09).
006000     05  W-TRANCHE-HT-DEC   PIC 99.
006100 01  W-ACCUM-IMPOT          PIC 9(11)V99 VALUE ZERO.
006200 01  W-ACCUM-IMPOT-R REDEFINES W-ACCUM-IMPOT.
006300     05  W-ACCUM-IMPOT-ENT  PIC 9(09).
006400     05  W-ACCUM-IMPOT-DEC  PIC 99.
006500
006600* FANION DE TRACE (COMMUTATEUR UPSI-0 DE LA CARTE JCL)
006700 01  W-TRACE-SW             PIC X(01) VALUE 'N'.
006800     88  W-TRACE-DEMANDEE       VALUE 'O'.
006900     88  W-TRACE-NON-DEMANDEE   VALUE 'N'.
007000
007100*****************************************************************
007200 LINKAGE SECTION.
007300* REVENU A EVALUER (REVENU ANNUEL SEUL, OU REVENU ANNUEL PLUS
007400* GAIN D'ACQUISITION APRES ABATTEMENT - SELON L'APPEL FAIT PAR
007500* LE SOUS-PROGRAMME APPELANT)
007600 01  LK-REVENU              PIC 9(09)V99.
007700 01  LK-REVENU-R REDEFINES LK-REVENU.
007800     05  LK-REVENU-ENT      PIC 9(09).
007900     05  LK-REVENU-DEC      PIC 99.
008000* IMPOT PROGRESSIF CORRESPONDANT (SOMME TRANCHE PAR TRANCHE)
008100 01  LK-IMPOT               PIC 9(11)V99.
008200* TAUX MARGINAL D'IMPOSITION (TMI) APPLICABLE A CE REVENU
008300 01  LK-TMI                 PIC V9999.
008400* CODE RETOUR (00 = OK)
008500 01  LK-CR                  PIC 9(02).
008600
008700*****************************************************************
008800 PROCEDURE DIVISION USING LK-REVENU LK-IMPOT LK-TMI LK-CR.
008900*=================================================================
009000
009100 0000-TRAITEMENT.
009200     PERFORM 0100-INITIALISATION     THRU 0100-EXIT
009300     PERFORM 0200-IMPOT-PROGRESSIF    THRU 0200-EXIT
009400     PERFORM 0300-TRANCHE-MARGINALE   THRU 0300-EXIT
009500     GOBACK
009600     .
009700
009800*-----------------------------------------------------------------
009900* INITIALISATIONS
010000*-----------------------------------------------------------------
010100 0100-INITIALISATION.
010200     MOVE ZERO         TO LK-IMPOT LK-TMI LK-CR
010300     MOVE ZERO         TO W-ACCUM-IMPOT
010400     IF W-TRACE-DEMANDEE
010500         DISPLAY 'RSUBAR1 - REVENU EN ENTREE = ' LK-REVENU
010600     END-IF
010700     .
010800 0100-EXIT.
010900     EXIT.
011000
011100*-----------------------------------------------------------------
011200* CALCUL DE L'IMPOT PROGRESSIF - REGLE 6B / REGLE 9 : ON CUMULE,
011300* TRANCHE PAR TRANCHE, LA PART DE REVENU COMPRISE DANS LA TRANCHE
011400* MULTIPLIEE PAR LE TAUX DE LA TRANCHE. UN REVENU NUL OU NEGATIF
011500* NE PRODUIT AUCUN IMPOT.
011600*-----------------------------------------------------------------
011700 0200-IMPOT-PROGRESSIF.
011800     IF LK-REVENU NOT > ZERO
011900         GO TO 0200-EXIT
012000     END-IF
012100     PERFORM 0210-TRANCHE-CALCUL THRU 0210-EXIT
012200         VARYING W-IDX FROM 1 BY 1
012300         UNTIL W-IDX > TMI-NB-TRANCHES
012400     MOVE W-ACCUM-IMPOT TO LK-IMPOT
012500     .
012600 0200-EXIT.
012700     EXIT.
012800
012900 0210-TRANCHE-CALCUL.
013000     IF LK-REVENU > TMI-SEUIL(W-IDX)
013100         IF W-IDX < TMI-NB-TRANCHES
013200             IF LK-REVENU < TMI-SEUIL(W-IDX + 1)
013300                 MOVE LK-REVENU TO W-TRANCHE-HAUTE
013400             ELSE
013500                 MOVE TMI-SEUIL(W-IDX + 1) TO W-TRANCHE-HAUTE
013600             END-IF
013700         ELSE
013800             MOVE LK-REVENU TO W-TRANCHE-HAUTE
013900         END-IF
014000         COMPUTE W-ACCUM-IMPOT ROUNDED =
014100             W-ACCUM-IMPOT + (W-TRANCHE-HAUTE - TMI-SEUIL(W-IDX))
014200                 * TMI-TAUX(W-IDX)
014300         IF W-TRACE-DEMANDEE
014400             DISPLAY 'RSUBAR1 - TRANCHE ' W-IDX
014500                     ' CUMUL IMPOT = ' W-ACCUM-IMPOT
014600         END-IF
014700     END-IF
014800     .
014900 0210-EXIT.
015000     EXIT.
015100
015200*-----------------------------------------------------------------
015300* CALCUL DE LA TRANCHE MARGINALE (TMI) - REGLE 9 : TAUX DE LA
015400* TRANCHE LA PLUS HAUTE DONT LE SEUIL EST STRICTEMENT INFERIEUR
015500* AU REVENU (UN REVENU EXACTEMENT AU SEUIL RESTE DANS LA TRANCHE
015600* INFERIEURE - UN REVENU NUL DONNE UN TAUX DE 0).
015700*-----------------------------------------------------------------
015800 0300-TRANCHE-MARGINALE.
015900     MOVE TMI-TAUX(1) TO LK-TMI
016000     IF LK-REVENU > ZERO
016100         PERFORM 0310-TRANCHE-TEST THRU 0310-EXIT
016200             VARYING W-IDX FROM 1 BY 1
016300             UNTIL W-IDX > TMI-NB-TRANCHES
016400     END-IF
016500     .
016600 0300-EXIT.
016700     EXIT.
016800
016900 0310-TRANCHE-TEST.
017000     IF TMI-SEUIL(W-IDX) < LK-REVENU
017100         MOVE TMI-TAUX(W-IDX) TO LK-TMI
017200     END-IF
017300     .
017400 0310-EXIT.
017500     EXIT.
017600
017700 END PROGRAM RSUBAR1.
