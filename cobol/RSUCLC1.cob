000100*****************************************************************
000200* PROGRAMME RSUCLC1                                             *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE L'IMPOT DE CESSION DES *
000600* ACTIONS GRATUITES (RSU) POUR UN SCENARIO DE CESSION. IL EST   *
000700* APPELE PAR LE PILOTE DU BATCH (RSUDRV1) UNE FOIS PAR ARTICLE  *
000800* SALE-SCENARIO LU, ET REND UN ARTICLE SALE-RESULT GARNI.       *
000900*                                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    RSUCLC1.
001300 AUTHOR.        F. DURAND.
001400 INSTALLATION.  DSI - CENTRE DE CALCUL RSU.
001500 DATE-WRITTEN.  06/02/2025.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIEL - USAGE INTERNE DSI.
001800*****************************************************************
001900* HISTORIQUE DES MODIFICATIONS                                  *
002000* -----------------------------                                 *
002100* 06/02/25 FDU TM-25118 CREATION INITIALE - REPRISE DE LA        *
002200*                       CHARPENTE DE LA CALCULETTE DE TAXE       *
002300*                       FONCIERE POUR LE CALCUL DE L'IMPOT DE    *
002400*                       CESSION RSU                              *
002500* 12/02/25 FDU TM-25118 REGLES 1 A 4 - ANCIENNETE, CONVERSION    *
002600*                       EUROS, PLUS-VALUES ET ABATTEMENT POUR    *
002700*                       DUREE DE DETENTION                       *
002800* 18/02/25 FDU TM-25118 REGLES 5 A 7 - COTISATIONS SOCIALES,     *
002900*                       IMPOT SUR LE GAIN D'ACQUISITION (APPEL   *
003000*                       DE RSUBAR1 POUR LE BAREME PROGRESSIF),   *
003100*                       TAXE FORFAITAIRE SUR LA PLUS-VALUE       *
003200* 20/02/25 FDU TM-25118 REGLE 8 - CODE NOTE DE REGIME ET TOTAUX  *
003300*                       NETS EN POCHE (REGLE 9 DELEGUEE A        *
003400*                       RSUBAR1, VOIR COMMENTAIRE 2700-)         *
003500* 03/2025  PLE TM-25144 REVUE DE CODE - CORRECTION DU SEUIL DE   *
003600*                       L'ABATTEMENT MACRON 3 (300 000 EUR, NON  *
003700*                       300 000 USD)                             *
003800* 07/2025  FDU TM-25201 REGLE 1 - L'EMPRUNT SUR LE QUANTIEME NE  *
003900*                       COMPTAIT QU'UN MOIS FORFAITAIRE DE 30    *
004000*                       JOURS ; REMPLACE PAR LE QUANTIEME REEL   *
004100*                       DU MOIS CIVIL EMPRUNTE (BISSEXTILE POUR  *
004200*                       FEVRIER) - DETECTE SUR DES CESSIONS A    *
004300*                       CHEVAL SUR FIN DE MOIS COURT           *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-3090.
004800 OBJECT-COMPUTER.   IBM-3090.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON STATUS IS W-TRACE-DEMANDEE
005100            OFF STATUS IS W-TRACE-NON-DEMANDEE.
005200
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005700 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005800-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005900-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006000
006100 01  VERSION                PIC X(23)
006200                             VALUE 'RSUCLC1 03 DU 03/03/25'.
006300
006400* FANION DE TRACE (COMMUTATEUR UPSI-0 DE LA CARTE JCL)
006500 01  W-TRACE-SW             PIC X(01) VALUE 'N'.
006600     88  W-TRACE-DEMANDEE       VALUE 'O'.
006700     88  W-TRACE-NON-DEMANDEE   VALUE 'N'.
006800
006900*-----------------------------------------------------------------
007000* CONSTANTES DU REGIME FISCAL DES RSU - A REFRAPPER SI LA LOI
007100* DE FINANCES MODIFIE LES TAUX OU LE SEUIL MACRON 3.
007200*-----------------------------------------------------------------
007300 01  W-CONSTANTES.
007400     05  W-SEUIL-MACRON3-EUR    PIC 9(07)V99 VALUE 300000.00.
007500     05  W-TAUX-PFU             PIC V9999    VALUE .3000.
007600     05  W-TAUX-PS-PATRIMOINE   PIC V9999    VALUE .1720.
007700     05  W-TAUX-PS-ACTIVITE     PIC V9999    VALUE .0970.
007800     05  W-TAUX-SALARIALE       PIC V9999    VALUE .1000.
007900     05  FILLER                 PIC X(04).
008000
008100*-----------------------------------------------------------------
008200* ZONES DE TRAVAIL POUR LE CALCUL DE L'ANCIENNETE DE DETENTION
008300* (REGLE 1) - DUREE ENTRE LA DATE D'ACQUISITION DEFINITIVE
008400* (VESTING) ET LA DATE DE CESSION, EXPRIMEE EN ANNEES DECIMALES.
008500*-----------------------------------------------------------------
008600 01  W-ZONE-ANCIENNETE.
008700     05  W-NB-ANNEES            PIC S9(03) COMP.
008800     05  W-NB-MOIS              PIC S9(03) COMP.
008900     05  W-NB-JOURS             PIC S9(03) COMP.
009000     05  W-MOIS-EMPRUNT         PIC 9(02) COMP.
009100     05  W-ANNEE-EMPRUNT        PIC 9(04) COMP.
009200     05  W-NB-JOURS-MOIS-PREC   PIC 9(02) COMP.
009300     05  FILLER                 PIC X(01).
009400
009500* QUANTIEME CIVIL DE CHAQUE MOIS (ANNEE NON BISSEXTILE) - SERT A
009600* L'EMPRUNT DE LA REGLE 1 LORSQUE LE JOUR DE CESSION EST ANTERIEUR
009700* AU JOUR D'ACQUISITION DEFINITIVE DANS LE MOIS.
009800 01  W-JOURS-MOIS-LITT          PIC X(24)
009900                                 VALUE '312831303130313130313031'.
010000 01  W-JOURS-MOIS REDEFINES W-JOURS-MOIS-LITT.
010100     05  W-JOURS-MOIS-TAB       PIC 99 OCCURS 12 TIMES.
010200
010300* ZONE DE TRAVAIL DU TEST D'ANNEE BISSEXTILE (EMPRUNT SUR FEVRIER)
010400 01  W-ZONE-BISSEXTILE.
010500     05  W-DIV-TMP              PIC 9(04) COMP.
010600     05  W-RESTE-400            PIC 9(03) COMP.
010700     05  W-RESTE-100            PIC 9(02) COMP.
010800     05  W-RESTE-4              PIC 9(01) COMP.
010900     05  FILLER                 PIC X(01).
011000
011100* ZONE INTERMEDIAIRE DU GAIN D'ACQUISITION ET DE SA VENTILATION
011200 01  W-ZONE-GAIN.
011300     05  W-GAIN-AVANT-ABT       PIC 9(11)V99.
011400     05  W-GAIN-AVANT-ABT-R REDEFINES W-GAIN-AVANT-ABT.
011500         10  W-GAIN-AV-ENTIER   PIC 9(09).
011600         10  W-GAIN-AV-DECIMAL  PIC 99.
011700     05  W-GAIN-APRES-ABT       PIC 9(11)V99.
011800     05  W-GAIN-APRES-ABT-R REDEFINES W-GAIN-APRES-ABT.
011900         10  W-GAIN-ENTIER      PIC 9(09).
012000         10  W-GAIN-DECIMAL     PIC 99.
012100     05  FILLER                 PIC X(02).
012200
012300* ZONE DE TRAVAIL DU REVENU SERVANT A L'APPEL DU BAREME (RSUBAR1)
012400 01  W-ZONE-BAREME.
012500     05  W-REVENU-AVEC-GAIN     PIC 9(09)V99.
012600     05  W-REVENU-SANS-GAIN     PIC 9(09)V99.
012700     05  W-IMPOT-AVEC-GAIN      PIC 9(11)V99.
012800     05  W-IMPOT-SANS-GAIN      PIC 9(11)V99.
012900     05  W-TMI-NON-UTILISE      PIC V9999.
013000     05  W-CR-BAREME            PIC 9(02).
013100     05  FILLER                 PIC X(02).
013200
013300* COMPTEUR DE LIGNES DE TRACE (UTILISE SOUS COMMUTATEUR UPSI-0)
013400 01  W-NB-APPELS-BAREME         PIC S9(05) COMP VALUE ZERO.
013500
013600*-----------------------------------------------------------------
013700* ARTICLE D'ENTREE (SCENARIO DE CESSION) - VOIR XSALSCN
013800*-----------------------------------------------------------------
013900     COPY XSALSCN.
014000
014100*-----------------------------------------------------------------
014200* ARTICLE DE SORTIE (RESULTAT DE CALCUL) - VOIR XSALRES
014300*-----------------------------------------------------------------
014400     COPY XSALRES.
014500
014600* CODES RETOUR
014700 01  CR                       PIC 99.
014800 01  RC                       PIC 99.
014900
015000*****************************************************************
015100 LINKAGE SECTION.
015200*     ZONE D'APPEL - SCENARIO LU PAR LE PILOTE
015300 01  LK-SCN-REC                PIC X(80).
015400*     RETOUR - RESULTAT DE CALCUL POUR CE SCENARIO
015500 01  LK-RES-REC                PIC X(175).
015600*     CODES ANOMALIES
015700 01  LK-CR                     PIC 99.
015800 01  LK-RC                     PIC 99.
015900
016000*****************************************************************
016100 PROCEDURE DIVISION USING LK-SCN-REC LK-RES-REC LK-CR LK-RC.
016200*=================================================================
016300
016400 0000-TRAITEMENT.
016500     PERFORM 2000-INITIALISATION        THRU 2000-EXIT
016600     PERFORM 2100-CALCUL-ANCIENNETE      THRU 2100-EXIT
016700     PERFORM 2200-CONVERSION-EUROS        THRU 2200-EXIT
016800     PERFORM 2300-CALCUL-PLUS-VALUES       THRU 2300-EXIT
016900     PERFORM 2400-DETERMINE-ABATTEMENT      THRU 2400-EXIT
017000     PERFORM 2500-APPLIQUE-ABATTEMENT        THRU 2500-EXIT
017100     PERFORM 2600-COTIS-SOCIALES-ACQUIS        THRU 2600-EXIT
017200     PERFORM 2700-IMPOT-ACQUISITION              THRU 2700-EXIT
017300     PERFORM 2800-TAXE-PLUS-VALUE                 THRU 2800-EXIT
017400     PERFORM 2900-CONTRIB-SALARIALE                THRU 2900-EXIT
017500     PERFORM 3000-TOTAUX-NETS                       THRU 3000-EXIT
017600     PERFORM 3100-CODE-NOTE-REGIME              THRU 3100-EXIT
017700     PERFORM 3900-RESTITUTION                    THRU 3900-EXIT
017800     GOBACK
017900     .
018000
018100*-----------------------------------------------------------------
018200* INITIALISATIONS - ON RECOPIE L'ARTICLE D'APPEL DANS SA ZONE DE
018300* TRAVAIL ET ON REMET A ZERO L'ARTICLE RESULTAT.
018400*-----------------------------------------------------------------
018500 2000-INITIALISATION.
018600     MOVE ZERO  TO LK-CR LK-RC CR RC
018700     MOVE LK-SCN-REC TO SCN-SALE-SCENARIO-REC
018800     INITIALIZE RES-SALE-RESULT-REC
018900     MOVE SCN-SCENARIO-ID TO RES-SCENARIO-ID
019000     IF W-TRACE-DEMANDEE
019100         DISPLAY 'RSUCLC1 - SCENARIO ' SCN-SCENARIO-ID
019200                 ' REGIME ' SCN-REGIME-CODE
019300     END-IF
019400     .
019500 2000-EXIT.
019600     EXIT.
019700
019800*-----------------------------------------------------------------
019900* REGLE 1 - ANCIENNETE DE DETENTION. ON DECOMPOSE LES DEUX DATES
020000* (VESTING ET CESSION) EN ANNEE/MOIS/JOUR PAR LES VUES REDEFINIES
020100* DE L'ARTICLE XSALSCN, PUIS ON CALCULE LA DUREE PAR SOUSTRACTION
020200* AVEC EMPRUNT CALENDAIRE : SI LE JOUR DE CESSION EST ANTERIEUR AU
020300* JOUR D'ACQUISITION, ON EMPRUNTE LE QUANTIEME REEL DU MOIS CIVIL
020400* QUI PRECEDE (2110- CI-DESSOUS), EN REMONTANT MOIS PAR MOIS AUSSI
020500* LONGTEMPS QUE NECESSAIRE (CAS D'UN MILLESIME ACQUIS UN 31 SUIVI
020600* D'UNE CESSION DEBUT DE MOIS SUIVANT). LE RESULTAT EST EXPRIME EN
020700* ANNEES DECIMALES : ANNEES ENTIERES PLUS MOIS RESTANTS / 12 PLUS
020800* JOURS RESTANTS / 365.
020900*-----------------------------------------------------------------
021000 2100-CALCUL-ANCIENNETE.
021100     COMPUTE W-NB-JOURS  = SCN-VTE-JJ - SCN-VEST-JJ
021200     COMPUTE W-NB-MOIS   = SCN-VTE-MM - SCN-VEST-MM
021300     COMPUTE W-NB-ANNEES = SCN-VTE-AAAA - SCN-VEST-AAAA
021400     MOVE SCN-VTE-MM      TO W-MOIS-EMPRUNT
021500     MOVE SCN-VTE-AAAA    TO W-ANNEE-EMPRUNT
021600     PERFORM 2110-JOURS-MOIS-EMPRUNTE THRU 2110-EXIT
021700         UNTIL W-NB-JOURS NOT < ZERO
021800     IF W-NB-MOIS < ZERO
021900         ADD 12 TO W-NB-MOIS
022000         SUBTRACT 1 FROM W-NB-ANNEES
022100     END-IF
022200     COMPUTE RES-YEARS-HELD ROUNDED =
022300         W-NB-ANNEES + (W-NB-MOIS / 12) + (W-NB-JOURS / 365)
022400     IF W-TRACE-DEMANDEE
022500         DISPLAY 'RSUCLC1 - ANCIENNETE = ' RES-YEARS-HELD
022600     END-IF
022700     .
022800 2100-EXIT.
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200* RECULE W-MOIS-EMPRUNT D'UN MOIS CIVIL (AVEC PASSAGE D'ANNEE
023300* SI LE MOIS COURANT EST JANVIER) ET AJOUTE LE QUANTIEME DE CE
023400* MOIS A W-NB-JOURS - PAR LECTURE DE LA TABLE W-JOURS-MOIS-TAB,
023500* AVEC CORRECTION BISSEXTILE QUAND LE MOIS EMPRUNTE EST FEVRIER
023600* (ANNEE DIVISIBLE PAR 400, OU DIVISIBLE PAR 4 SANS ETRE
023700* DIVISIBLE PAR 100). BOUCLE DE 2100- TANT QUE W-NB-JOURS RESTE
023800* NEGATIF, CAS RARE OU UN SEUL EMPRUNT NE SUFFIT PAS (MOIS
023900* EMPRUNTE COURT).
024000*-----------------------------------------------------------------
024100 2110-JOURS-MOIS-EMPRUNTE.
024200     IF W-MOIS-EMPRUNT = 1
024300         MOVE 12 TO W-MOIS-EMPRUNT
024400         SUBTRACT 1 FROM W-ANNEE-EMPRUNT
024500     ELSE
024600         SUBTRACT 1 FROM W-MOIS-EMPRUNT
024700     END-IF
024800     MOVE W-JOURS-MOIS-TAB(W-MOIS-EMPRUNT) TO W-NB-JOURS-MOIS-PREC
024900     IF W-MOIS-EMPRUNT = 2
025000         DIVIDE W-ANNEE-EMPRUNT BY 400 GIVING W-DIV-TMP
025100                REMAINDER W-RESTE-400
025200         IF W-RESTE-400 = ZERO
025300             ADD 1 TO W-NB-JOURS-MOIS-PREC
025400         ELSE
025500             DIVIDE W-ANNEE-EMPRUNT BY 100 GIVING W-DIV-TMP
025600                    REMAINDER W-RESTE-100
025700             IF W-RESTE-100 NOT = ZERO
025800                 DIVIDE W-ANNEE-EMPRUNT BY 4 GIVING W-DIV-TMP
025900                        REMAINDER W-RESTE-4
026000                 IF W-RESTE-4 = ZERO
026100                     ADD 1 TO W-NB-JOURS-MOIS-PREC
026200                 END-IF
026300             END-IF
026400         END-IF
026500     END-IF
026600     ADD W-NB-JOURS-MOIS-PREC TO W-NB-JOURS
026700     SUBTRACT 1 FROM W-NB-MOIS
026800     .
026900 2110-EXIT.
027000     EXIT.
027100
027200*-----------------------------------------------------------------
027300* REGLE 2 - CONVERSION DES MONTANTS USD EN EUROS AU TAUX DE
027400* CHANGE FOURNI DANS LE SCENARIO.
027500*-----------------------------------------------------------------
027600 2200-CONVERSION-EUROS.
027700     COMPUTE RES-VEST-VALUE-EUR ROUNDED =
027800         SCN-VEST-VALUE-USD * SCN-USD-TO-EUR
027900     COMPUTE RES-CURR-VALUE-EUR ROUNDED =
028000         SCN-CURR-VALUE-USD * SCN-USD-TO-EUR
028100     .
028200 2200-EXIT.
028300     EXIT.
028400
028500*-----------------------------------------------------------------
028600* REGLE 3 - PRODUIT BRUT DE CESSION ET GAIN D'ACQUISITION (AVANT
028700* ABATTEMENT POUR DUREE DE DETENTION).
028800*-----------------------------------------------------------------
028900 2300-CALCUL-PLUS-VALUES.
029000     COMPUTE RES-GROSS-PROCEED ROUNDED =
029100         SCN-NUM-SHARES * RES-CURR-VALUE-EUR
029200     COMPUTE RES-ACQ-GAIN ROUNDED =
029300         SCN-NUM-SHARES * RES-VEST-VALUE-EUR
029400     MOVE RES-ACQ-GAIN TO W-GAIN-AVANT-ABT
029500     .
029600 2300-EXIT.
029700     EXIT.
029800
029900*-----------------------------------------------------------------
030000* REGLE 4 - ABATTEMENT POUR DUREE DE DETENTION. LE TAUX DEPEND
030100* DU REGIME.
030200*   REGIME MACRON 1 (PAR ANCIENNETE) : < 2 ANS AUCUN ABATTEMENT,
030300*        >= 2 ANS ET < 8 ANS 50%, >= 8 ANS 65% (BORNES INCLUSES)
030400*   REGIME MACRON 3 (PAR MONTANT DU GAIN AVANT ABATTEMENT) :
030500*        GAIN <= 300 000 EUR ABATTEMENT AUTOMATIQUE DE 50%
030600*        (BORNE INCLUSE), GAIN > 300 000 EUR AUCUN ABATTEMENT
030700*        (LE GAIN EST ALORS TRAITE COMME UN SALAIRE - REGLES
030800*        6A-BIS ET 6D)
030900*   REGIME LIBRE : JAMAIS D'ABATTEMENT
031000*-----------------------------------------------------------------
031100 2400-DETERMINE-ABATTEMENT.
031200     MOVE 'N' TO RES-RELIEF-FLAG
031300     MOVE ZERO TO RES-RELIEF-RATE
031400     EVALUATE TRUE
031500         WHEN SCN-REGIME-MACRON-1 AND RES-YEARS-HELD >= 8.00
031600             MOVE 'Y' TO RES-RELIEF-FLAG
031700             MOVE .65 TO RES-RELIEF-RATE
031800         WHEN SCN-REGIME-MACRON-1 AND RES-YEARS-HELD >= 2.00
031900             MOVE 'Y' TO RES-RELIEF-FLAG
032000             MOVE .50 TO RES-RELIEF-RATE
032100         WHEN SCN-REGIME-MACRON-3
032200              AND W-GAIN-AVANT-ABT NOT > W-SEUIL-MACRON3-EUR
032300             MOVE 'Y' TO RES-RELIEF-FLAG
032400             MOVE .50 TO RES-RELIEF-RATE
032500         WHEN OTHER
032600             CONTINUE
032700     END-EVALUATE
032800     .
032900 2400-EXIT.
033000     EXIT.
033100
033200*-----------------------------------------------------------------
033300* APPLICATION DE L'ABATTEMENT AU GAIN D'ACQUISITION.
033400*-----------------------------------------------------------------
033500 2500-APPLIQUE-ABATTEMENT.
033600     COMPUTE W-GAIN-APRES-ABT ROUNDED =
033700         W-GAIN-AVANT-ABT * (1 - RES-RELIEF-RATE)
033800     MOVE W-GAIN-APRES-ABT TO RES-ACQ-GAIN-APRES-ABT
033900     COMPUTE RES-CAPITAL-GAIN ROUNDED =
034000         RES-GROSS-PROCEED - RES-ACQ-GAIN
034100     .
034200 2500-EXIT.
034300     EXIT.
034400
034500*-----------------------------------------------------------------
034600* REGLE 6A - COTISATIONS SOCIALES SUR LE GAIN D'ACQUISITION
034700* APRES ABATTEMENT.
034800*   REGIME MACRON 1                          : 17.2% (PATRIMOINE)
034900*   REGIME MACRON 3, GAIN AVANT ABT <= 300 K : 17.2% (PATRIMOINE)
035000*   REGIME MACRON 3, GAIN AVANT ABT >  300 K : 9.7%  (ACTIVITE)
035100*   REGIME LIBRE                             : 9.7%  (ACTIVITE)
035200*-----------------------------------------------------------------
035300 2600-COTIS-SOCIALES-ACQUIS.
035400     EVALUATE TRUE
035500         WHEN SCN-REGIME-MACRON-1
035600             COMPUTE RES-ACQ-SOCIAL-TAX ROUNDED =
035700                 W-GAIN-APRES-ABT * W-TAUX-PS-PATRIMOINE
035800         WHEN SCN-REGIME-MACRON-3
035900              AND W-GAIN-AVANT-ABT > W-SEUIL-MACRON3-EUR
036000             COMPUTE RES-ACQ-SOCIAL-TAX ROUNDED =
036100                 W-GAIN-APRES-ABT * W-TAUX-PS-ACTIVITE
036200         WHEN SCN-REGIME-MACRON-3
036300             COMPUTE RES-ACQ-SOCIAL-TAX ROUNDED =
036400                 W-GAIN-APRES-ABT * W-TAUX-PS-PATRIMOINE
036500         WHEN OTHER
036600             COMPUTE RES-ACQ-SOCIAL-TAX ROUNDED =
036700                 W-GAIN-APRES-ABT * W-TAUX-PS-ACTIVITE
036800     END-EVALUATE
036900     .
037000 2600-EXIT.
037100     EXIT.
037200
037300*-----------------------------------------------------------------
037400* REGLE 6B - IMPOT SUR LE REVENU AU TITRE DU GAIN D'ACQUISITION
037500* (APRES ABATTEMENT).
037600*   INCOME-FLAG = 'I' : BAREME PROGRESSIF DE L'IR - LE GAIN EST
037700*                       AJOUTE AU REVENU ANNUEL DU BENEFICIAIRE,
037800*                       L'IMPOT SUPPLEMENTAIRE EST LA DIFFERENCE
037900*                       ENTRE L'IMPOT AVEC ET SANS LE GAIN (VOIR
038000*                       2710-APPEL-BAREME-PROGRESSIF CI-DESSOUS)
038100*   INCOME-FLAG = 'R' : TAUX FORFAITAIRE FOURNI DANS LE SCENARIO
038200*   INCOME-FLAG = ' ' : NI L'UN NI L'AUTRE - TAUX FORFAITAIRE PAR
038300*                       DEFAUT DE 30% (MEME TAUX QUE LE PFU)
038400*-----------------------------------------------------------------
038500 2700-IMPOT-ACQUISITION.
038600     EVALUATE TRUE
038700         WHEN SCN-FLAG-REVENU
038800             PERFORM 2710-APPEL-BAREME-PROGRESSIF THRU 2710-EXIT
038900         WHEN SCN-FLAG-TX-FORFAIT
039000             COMPUTE RES-ACQ-INCOME-TAX ROUNDED =
039100                 W-GAIN-APRES-ABT * SCN-ACQ-TAX-RATE
039200         WHEN OTHER
039300             COMPUTE RES-ACQ-INCOME-TAX ROUNDED =
039400                 W-GAIN-APRES-ABT * W-TAUX-PFU
039500     END-EVALUATE
039600     .
039700 2700-EXIT.
039800     EXIT.
039900
040000*-----------------------------------------------------------------
040100* APPEL DU SOUS-PROGRAMME RSUBAR1 POUR LE BAREME PROGRESSIF DE
040200* L'IR. ON APPELLE DEUX FOIS (REVENU SEUL, PUIS REVENU PLUS GAIN
040300* D'ACQUISITION) ET ON SOUSTRAIT, CE QUI DONNE L'IMPOT MARGINAL
040400* DU AU GAIN. LE TAUX MARGINAL (TMI) RENDU PAR RSUBAR1 (REGLE 9)
040500* N'EST PAS RETRANSCRIT DANS L'ARTICLE SALE-RESULT - IL EST
040600* DISPONIBLE POUR LES SOUS-PROGRAMMES APPELANTS QUI EN AURAIENT
040700* L'USAGE (SIMULATIONS COMPLEMENTAIRES, CF DEMANDE TM-25144).
040800*-----------------------------------------------------------------
040900 2710-APPEL-BAREME-PROGRESSIF.
041000     MOVE SCN-ANNUAL-INCOME TO W-REVENU-SANS-GAIN
041100     ADD  SCN-ANNUAL-INCOME W-GAIN-APRES-ABT
041200         GIVING W-REVENU-AVEC-GAIN
041300     CALL 'RSUBAR1' USING W-REVENU-SANS-GAIN
041400                           W-IMPOT-SANS-GAIN
041500                           W-TMI-NON-UTILISE
041600                           W-CR-BAREME
041700     ADD 1 TO W-NB-APPELS-BAREME
041800     CALL 'RSUBAR1' USING W-REVENU-AVEC-GAIN
041900                           W-IMPOT-AVEC-GAIN
042000                           W-TMI-NON-UTILISE
042100                           W-CR-BAREME
042200     ADD 1 TO W-NB-APPELS-BAREME
042300     COMPUTE RES-ACQ-INCOME-TAX =
042400         W-IMPOT-AVEC-GAIN - W-IMPOT-SANS-GAIN
042500     IF W-TRACE-DEMANDEE
042600         DISPLAY 'RSUCLC1 - APPELS RSUBAR1 CUMULES = '
042700                 W-NB-APPELS-BAREME
042800     END-IF
042900     .
043000 2710-EXIT.
043100     EXIT.
043200
043300*-----------------------------------------------------------------
043400* REGLE 6C - TAXE FORFAITAIRE UNIQUE (PFU 30%) SUR LA PLUS-VALUE
043500* DE CESSION (REGLE 3). LA PLUS-VALUE NEGATIVE NE DONNE LIEU A
043600* AUCUNE TAXE ET NE VIENT COMPENSER AUCUN AUTRE MONTANT.
043700*-----------------------------------------------------------------
043800 2800-TAXE-PLUS-VALUE.
043900     IF RES-CAPITAL-GAIN > ZERO
044000         COMPUTE RES-CAP-GAIN-TAX ROUNDED =
044100             RES-CAPITAL-GAIN * W-TAUX-PFU
044200     ELSE
044300         MOVE ZERO TO RES-CAP-GAIN-TAX
044400     END-IF
044500     .
044600 2800-EXIT.
044700     EXIT.
044800
044900*-----------------------------------------------------------------
045000* REGLE 6D - CONTRIBUTION SALARIALE SPECIFIQUE DE 10% SUR LE
045100* GAIN D'ACQUISITION AVANT ABATTEMENT - REGIME MACRON 3 AVEC
045200* GAIN SUPERIEUR A 300 000 EUR UNIQUEMENT (TRAITEMENT SALAIRE).
045300* LES AUTRES REGIMES NE SONT PAS CONCERNES PAR CETTE ZONE.
045400*-----------------------------------------------------------------
045500 2900-CONTRIB-SALARIALE.
045600     IF SCN-REGIME-MACRON-3
045700        AND W-GAIN-AVANT-ABT > W-SEUIL-MACRON3-EUR
045800         COMPUTE RES-SALARIALE-CONTRIB ROUNDED =
045900             W-GAIN-AVANT-ABT * W-TAUX-SALARIALE
046000     ELSE
046100         MOVE ZERO TO RES-SALARIALE-CONTRIB
046200     END-IF
046300     .
046400 2900-EXIT.
046500     EXIT.
046600
046700*-----------------------------------------------------------------
046800* REGLE 7 - TOTAUX : IMPOT TOTAL, NET EN POCHE ET TAUX EFFECTIF
046900* D'IMPOSITION (RAPPORTE AU PRODUIT BRUT DE CESSION).
047000*-----------------------------------------------------------------
047100 3000-TOTAUX-NETS.
047200     COMPUTE RES-TOTAL-TAXES =
047300         RES-ACQ-SOCIAL-TAX + RES-ACQ-INCOME-TAX +
047400         RES-CAP-GAIN-TAX   + RES-SALARIALE-CONTRIB
047500     COMPUTE RES-NET-IN-POCKET =
047600         RES-GROSS-PROCEED - RES-TOTAL-TAXES
047700     IF RES-GROSS-PROCEED > ZERO
047800         COMPUTE RES-EFFECTIVE-TAX-RATE ROUNDED =
047900             (RES-TOTAL-TAXES / RES-GROSS-PROCEED) * 100
048000     ELSE
048100         MOVE ZERO TO RES-EFFECTIVE-TAX-RATE
048200     END-IF
048300     .
048400 3000-EXIT.
048500     EXIT.
048600
048700*-----------------------------------------------------------------
048800* REGLE 8 - CODE NOTE DE REGIME POUR LE LISTING DE CONTROLE
048900*   M8 MACRON 1, ANCIENNETE >= 8 ANS
049000*   M2 MACRON 1, ANCIENNETE >= 2 ANS ET < 8 ANS
049100*   M0 MACRON 1, ANCIENNETE < 2 ANS
049200*   3O MACRON 3, GAIN SUPERIEUR A 300 000 EUR (HORS ABATTEMENT)
049300*   3U MACRON 3, GAIN AU PLUS EGAL A 300 000 EUR (ABATTEMENT)
049400*   UN REGIME LIBRE (NON ELIGIBLE MACRON)
049500*-----------------------------------------------------------------
049600 3100-CODE-NOTE-REGIME.
049700     EVALUATE TRUE
049800         WHEN SCN-REGIME-MACRON-1 AND RES-YEARS-HELD >= 8.00
049900             MOVE 'M8' TO RES-REGIME-NOTE-CODE
050000         WHEN SCN-REGIME-MACRON-1 AND RES-YEARS-HELD >= 2.00
050100             MOVE 'M2' TO RES-REGIME-NOTE-CODE
050200         WHEN SCN-REGIME-MACRON-1
050300             MOVE 'M0' TO RES-REGIME-NOTE-CODE
050400         WHEN SCN-REGIME-MACRON-3 AND RES-ABATTEMENT-APPLIQUE
050500             MOVE '3U' TO RES-REGIME-NOTE-CODE
050600         WHEN SCN-REGIME-MACRON-3
050700             MOVE '3O' TO RES-REGIME-NOTE-CODE
050800         WHEN OTHER
050900             MOVE 'UN' TO RES-REGIME-NOTE-CODE
051000     END-EVALUATE
051100     .
051200 3100-EXIT.
051300     EXIT.
051400
051500*-----------------------------------------------------------------
051600* RESTITUTION DE L'ARTICLE RESULTAT AU PILOTE APPELANT.
051700*-----------------------------------------------------------------
051800 3900-RESTITUTION.
051900     MOVE RES-SALE-RESULT-REC TO LK-RES-REC
052000     MOVE CR TO LK-CR
052100     MOVE RC TO LK-RC
052200     .
052300 3900-EXIT.
052400     EXIT.
052500
052600 END PROGRAM RSUCLC1.
